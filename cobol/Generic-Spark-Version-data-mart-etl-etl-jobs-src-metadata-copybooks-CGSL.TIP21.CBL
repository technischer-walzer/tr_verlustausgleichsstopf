000100      *================================================================*
000200      *  CGSL.TIP21  -- CAPITAL GAINS SALE-DETAIL RECORD                *
000300      *  ONE PER REPORTED SALE, WRITTEN TO THE REGIME'S EXTRACT FILE    *
000400      *  AND MOVED INTO THE PRINT LINE FOR THE DETAIL SECTION OF THE    *
000500      *  REPORT.  SHARED BY BOTH THE AVG-COST AND FIFO REGIMES; THE     *
000600      *  AVG-COST JOB LEAVES CG-SAL-CATEGORY BLANK (ONE POOL, NO POT).  *
000700      *================================================================*
000800      *  MAINTENANCE.
000900      *   03/14/86  R.KOVACS   CR-1102  ORIGINAL LAYOUT (AVG-COST ONLY,
001000      *                                 NO CATEGORY FIELD).
001100      *   04/22/94  T.MALLICK  CR-3067  ADDED CG-SAL-CATEGORY FOR THE
001200      *                                 GERMAN FIFO AKTIEN/SONSTIGE POTS.
001300      *   11/15/03  J.VASQUEZ  PR-90114 WIDENED CG-SAL-SHARES-QTY TO
001400      *                                 6 DECIMAL PLACES.
001500      *   02/09/04  J.VASQUEZ  PR-90188 FLATTENED THE DATE REDEFINES ONE
001600      *                                 LEVEL SO THE LAYOUT CAN BE
001700      *                                 EMBEDDED IN THE DETAIL TABLES OF
001800      *                                 CGAV/CGFI VIA COPY ... REPLACING.
001900      *================================================================*
002000       05  CG-SAL-DATE                        PIC 9(08).
002100       05  CG-SAL-DATE-R REDEFINES
002200           CG-SAL-DATE.
002300           10  CG-SAL-DATE-CC                  PIC 9(02).
002400           10  CG-SAL-DATE-YY                  PIC 9(02).
002500           10  CG-SAL-DATE-MM                  PIC 9(02).
002600           10  CG-SAL-DATE-DD                  PIC 9(02).
002700       05  CG-SAL-SEC-TITLE                    PIC X(30).
002800       05  CG-SAL-ISIN-ID                      PIC X(12).
002900      *  FIFO REGIME ONLY -- THE VERLUSTTOPF THIS SALE FEEDS. LEFT
003000      *  SPACES FOR THE SINGLE-POOL AVG-COST REGIME.
003100       05  CG-SAL-CATEGORY                     PIC X(05).
003200           88  CG-SAL-CAT-STOCK                    VALUE 'STOCK'.
003300           88  CG-SAL-CAT-OTHER                    VALUE 'OTHER'.
003400       05  CG-SAL-SHARES-QTY                   PIC S9(07)V9(06).
003500       05  CG-SAL-PROCEEDS-AMT                 PIC S9(09)V99.
003600       05  CG-SAL-COST-BASIS-AMT               PIC S9(09)V99.
003700       05  CG-SAL-PROFIT-AMT                   PIC S9(09)V99.
003800       05  FILLER                              PIC X(09).
