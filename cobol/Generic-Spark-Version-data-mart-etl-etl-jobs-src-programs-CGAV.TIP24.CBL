000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    AVG-COST-REALIZED-GAINS.
000400       AUTHOR.        DST.  WRITTEN BY R. KOVACS.
000500       INSTALLATION.  DST OUTPUT SERVICES - CAPITAL MARKETS DIVISION.
000600       DATE WRITTEN.  03/14/1986.
000700       DATE COMPILED. 11/15/2003.
000800       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000900      *================================================================*
001000      *  AVG-COST-REALIZED-GAINS (CGAV.TIP24)                           *
001100      *  AUSTRIAN GLEITENDER-DURCHSCHNITT REALIZED CAPITAL-GAINS/LOSS   *
001200      *  CALCULATOR.  ONE 27.5 PERCENT KEST POOL ACROSS ALL SECURITIES. *
001300      *  READS THE TRADES FILE THROUGH CGTI (TRADE-INPUT-EDIT), BUILDS  *
001400      *  A WEIGHTED-MOVING-AVERAGE POSITION PER ISIN FOR ALL TRADES,    *
001500      *  AND REPORTS ONLY THE SALES DATED IN THE REQUESTED TAX YEAR.    *
001600      *                                                                 *
001700      *  ACQUISITION FEES DO NOT ENTER THE COST BASIS AND SELLING FEES  *
001800      *  DO NOT REDUCE PROCEEDS -- SEE 2100/2200 BELOW.                 *
001900      *================================================================*
002000      *  MAINTENANCE.
002100      *   03/14/86  R.KOVACS   CR-1102  ORIGINAL RELEASE.
002200      *   09/02/91  T.MALLICK  CR-2245  ADDED THE ONE-TIME-PER-ISIN
002300      *                                 NON-STOCK POT WARNING.
002400      *   04/22/94  T.MALLICK  CR-3067  NO LOGIC CHANGE -- RECOMPILED
002500      *                                 AGAINST THE SHARED CGTR/CGSL/
002600      *                                 CGPS COPYBOOKS WHEN THE FIFO
002700      *                                 JOB (CGFI) WAS SPLIT OUT.
002800      *   12/28/98  S.ODUYA    Y2K-0091 Y2K REVIEW: WS-TAX-YEAR AND
002900      *                                 CG-TRD-DATE-CC/-YY COMPARISONS
003000      *                                 CONFIRMED CENTURY-SAFE -- NO
003100      *                                 2-DIGIT YEAR WINDOWING IN THIS
003200      *                                 PROGRAM.
003300      *   11/15/03  J.VASQUEZ  PR-90114 WIDENED SHARE QUANTITY FIELDS
003400      *                                 TO 6 DECIMAL PLACES FOR THE
003500      *                                 SAVINGS-PLAN FRACTIONAL LOTS.
003600      *================================================================*
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-3090.
004000       OBJECT-COMPUTER.  IBM-3090.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SALES-AVG-OUT  ASSIGN TO SALAVG
004600               FILE STATUS  IS  WS-SALAVG-STATUS.
004700      *
004800           SELECT GAIN-REPORT    ASSIGN TO GAINRPT
004900               FILE STATUS  IS  WS-GAINRPT-STATUS.
005000      *
005100       DATA DIVISION.
005200       FILE SECTION.
005300       FD  SALES-AVG-OUT
005400           RECORDING MODE IS F
005500           LABEL RECORDS ARE STANDARD
005600           RECORD CONTAINS 110 CHARACTERS
005700           DATA RECORD IS SA-SALE-RECORD.
005800       01  SA-SALE-RECORD.
005900           COPY CGSL.
006000      *
006100       FD  GAIN-REPORT
006200           RECORDING MODE IS F
006300           LABEL RECORDS ARE STANDARD
006400           RECORD CONTAINS 132 CHARACTERS
006500           DATA RECORD IS RP-PRINT-LINE.
006600       01  RP-PRINT-LINE                       PIC X(132).
006700      *
006800       WORKING-STORAGE SECTION.
006900      *
007000       01  WS-FILE-STATUSES.
007100           05  WS-SALAVG-STATUS                PIC X(02).
007200               88  WS-SALAVG-OK                     VALUE '00'.
007300           05  WS-GAINRPT-STATUS               PIC X(02).
007400               88  WS-GAINRPT-OK                    VALUE '00'.
007500           05  FILLER                          PIC X(10).
007600      *
007700      *  FIXED JOB PARAMETERS -- SET BY JCL/JOB-CONTROL CONVENTION, NOT
007800      *  BY OPERATOR PROMPT OR COMMAND-LINE ARGUMENT.
007900       01  WS-JOB-PARAMETERS.
008000           05  WS-TAX-YEAR                     PIC 9(04) VALUE 2025.
008100           05  FILLER                          PIC X(20).
008200      *
008300       01  WS-CGTI-INTERFACE.
008400           05  WS-CGTI-FUNCTION-CDE            PIC X(01).
008500           05  WS-CGTI-EOF-SW                  PIC X(01).
008600               88  WS-CGTI-AT-EOF                   VALUE 'Y'.
008700               88  WS-CGTI-NOT-EOF                  VALUE 'N'.
008800           05  FILLER                          PIC X(08).
008900      *
009000       01  WS-TRADE-WORK-REC.
009100           COPY CGTR.
009200      *
009300      *  ONE SLOT PER ISIN SEEN, WEIGHTED-MOVING-AVERAGE VIEW OF CGPS.
009400       01  WS-POSITION-TABLE.
009500           05  WS-POSITION-ENTRY OCCURS 500 TIMES
009600               INDEXED BY CG-POS-IDX.
009700               COPY CGPS REPLACING LEADING ==05== BY ==10==
009800                                    LEADING ==10== BY ==15==.
009900           05  WS-POSITION-COUNT               PIC S9(05) COMP VALUE ZERO.
010000           05  FILLER                          PIC X(04).
010100      *
010200      *  ONE ROW PER REPORTED SALE, KEPT IN CHRONOLOGICAL ORDER FOR THE
010300      *  DETAIL SECTION OF THE REPORT.
010400       01  WS-DETAIL-TABLE.
010500           05  WS-DETAIL-ENTRY OCCURS 2000 TIMES
010600               INDEXED BY CG-DET-IDX.
010700               COPY CGSL REPLACING LEADING ==05== BY ==10==
010800                                    LEADING ==10== BY ==15==.
010900           05  WS-DETAIL-COUNT                 PIC S9(05) COMP VALUE ZERO.
011000           05  FILLER                          PIC X(04).
011100      *
011200      *  ONE ROW PER ISIN WARNED ABOUT (NON-STOCK POT NOTICE).
011300       01  WS-WARNING-TABLE.
011400           05  WS-WARNING-ENTRY OCCURS 500 TIMES
011500               INDEXED BY CG-WRN-IDX.
011600               10  WS-WARN-TEXT                PIC X(80).
011700               10  FILLER                      PIC X(04).
011800           05  WS-WARNING-COUNT                PIC S9(05) COMP VALUE ZERO.
011900           05  FILLER                          PIC X(04).
012000      *
012100       01  WS-ACCUMULATORS.
012200           05  WS-REALIZED-TOTAL-AMT           PIC S9(11)V99 VALUE ZERO.
012300           05  FILLER                          PIC X(04).
012400      *
012500      *  WORK FIELDS FOR THE BUY/SELL ARITHMETIC.
012600       01  WS-CALC-WORK-AREA.
012700           05  WS-WK-COST-ADD-AMT              PIC S9(11)V99.
012800           05  WS-WK-ABS-TOTAL-AMT             PIC S9(11)V99.
012900           05  WS-WK-AVG-COST-RATE             PIC S9(05)V9(08).
013000           05  WS-WK-USED-QTY                  PIC S9(07)V9(06).
013100           05  WS-WK-SHORTAGE-QTY              PIC S9(07)V9(06).
013200           05  WS-WK-PROCEEDS-AMT              PIC S9(11)V99.
013300           05  WS-WK-COST-BASIS-AMT            PIC S9(11)V99.
013400           05  WS-WK-PROFIT-AMT                PIC S9(11)V99.
013500      *  SHORTAGE-DUST TOLERANCE -- RESIDUES BELOW THIS ARE NOT A
013600      *  SHORTAGE, THEY ARE ROUNDING DUST.
013700           05  WS-WK-DUST-TOLERANCE            PIC S9(01)V9(06)
013800                                                VALUE 0.000001.
013900           05  FILLER                          PIC X(04).
014000      *
014100      *  STANDALONE SWITCH WORK FIELD -- 77-LEVEL PER THE SHOP'S
014200      *  USUAL HABIT, NEVER PART OF ANY RECORD LAYOUT.
014400       77  WS-FOUND-SW                         PIC X(01).
014500           88  WS-ENTRY-FOUND                      VALUE 'Y'.
014600           88  WS-ENTRY-NOT-FOUND                  VALUE 'N'.
014700      *
014800      *  SYSTEM-DATE BREAKDOWN, USED ONLY TO STAMP THE REPORT HEADER.
014900       01  WS-CURRENT-DATE-TIME.
015000           05  WS-CUR-DATE-YYMMDD               PIC 9(06).
015100           05  WS-CUR-DATE-R REDEFINES
015200               WS-CUR-DATE-YYMMDD.
015300               10  WS-CUR-YY                   PIC 9(02).
015400               10  WS-CUR-MM                   PIC 9(02).
015500               10  WS-CUR-DD                   PIC 9(02).
015600           05  FILLER                          PIC X(06).
015700      *
015800      *  PRINT-LINE LAYOUTS, DST REPORT-HEADER HABIT (ONE 01 PER LINE
015900      *  TYPE, FILLER-PADDED TO THE 132-BYTE PRINT RECORD).
016000       01  HEADER-01.
016100           05  FILLER                          PIC X(01) VALUE SPACES.
016200           05  H1-TITLE                        PIC X(35)
016300                    VALUE 'REALISIERTE GEWINNE/VERLUSTE'.
016400           05  H1-YEAR                         PIC 9(04).
016500           05  FILLER                          PIC X(92) VALUE SPACES.
016600      *
016700       01  HEADER-02.
016800           05  FILLER                          PIC X(03) VALUE SPACES.
016900           05  H2-LABEL                        PIC X(28)
017000                    VALUE '(AVG)  GESAMT (27,5 % KEST):'.
017100           05  H2-AMOUNT                       PIC ZZZ,ZZZ,ZZ9.99-.
017200           05  FILLER                          PIC X(86) VALUE SPACES.
017300      *
017400       01  HEADER-03.
017500           05  FILLER                          PIC X(01) VALUE SPACES.
017600           05  H3-TITLE                        PIC X(20)
017700                    VALUE 'DETAILS PRO VERKAUF:'.
017800           05  FILLER                          PIC X(111) VALUE SPACES.
017900      *
018000       01  DETAIL-01.
018100           05  FILLER                          PIC X(02) VALUE SPACES.
018200           05  D1-DATE                         PIC 9(08).
018300           05  FILLER                          PIC X(02) VALUE SPACES.
018400           05  D1-TITLE                        PIC X(30).
018500           05  FILLER                          PIC X(01) VALUE SPACES.
018600           05  D1-ISIN                         PIC X(12).
018700           05  FILLER                          PIC X(01) VALUE SPACES.
018800           05  D1-SHARES                       PIC ZZZ,ZZ9.999999.
018900           05  FILLER                          PIC X(08) VALUE ' ERLOES '.
019000           05  D1-PROCEEDS                     PIC ZZZ,ZZ9.99-.
019100           05  FILLER                          PIC X(08) VALUE ' KOSTEN '.
019200           05  D1-COST-BASIS                   PIC ZZZ,ZZ9.99-.
019300           05  FILLER                          PIC X(06) VALUE ' PNL  '.
019400           05  D1-PROFIT                       PIC ZZZ,ZZ9.99-.
019500           05  FILLER                          PIC X(07) VALUE SPACES.
019600      *
019700       01  HEADER-04.
019800           05  FILLER                          PIC X(01) VALUE SPACES.
019900           05  H4-TITLE                        PIC X(11)
020000                                                VALUE 'WARNUNGEN:'.
020100           05  FILLER                          PIC X(120) VALUE SPACES.
020200      *
020300       01  DETAIL-02.
020400           05  FILLER                          PIC X(04) VALUE SPACES.
020500           05  D2-DASH                         PIC X(02) VALUE '- '.
020600           05  D2-TEXT                         PIC X(80).
020700           05  FILLER                          PIC X(46) VALUE SPACES.
020800      *
020900       PROCEDURE DIVISION.
021000      *
021100       0000-MAIN-CONTROL.
021200           PERFORM 0100-INITIALIZE THRU 0100-EXIT.
021300           PERFORM 2000-PROCESS-TRADE THRU 2000-EXIT
021400               UNTIL WS-CGTI-AT-EOF.
021500           MOVE 'C' TO WS-CGTI-FUNCTION-CDE.
021600           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
021700                              WS-TRADE-WORK-REC
021800                              WS-CGTI-EOF-SW.
021900           PERFORM 8000-WRITE-REPORT THRU 8000-EXIT.
022000           PERFORM 8100-WRITE-EXTRACT THRU 8100-EXIT.
022100           PERFORM 0900-TERMINATE THRU 0900-EXIT.
022200           STOP RUN.
022300      *
022400      *----------------------------------------------------------------*
022500      *  0100-INITIALIZE -- OPEN THE REPORT/EXTRACT FILES, ZERO THE     *
022600      *  TABLES AND ACCUMULATOR, START THE TRADE-INPUT SUBPROGRAM.      *
022700      *----------------------------------------------------------------*
022800       0100-INITIALIZE.
022900           ACCEPT WS-CUR-DATE-YYMMDD FROM DATE.
023000           OPEN OUTPUT SALES-AVG-OUT.
023100           IF NOT WS-SALAVG-OK
023200               DISPLAY 'CGAV - OPEN ERROR ON SALES-AVG-OUT, STATUS = '
023300                       WS-SALAVG-STATUS
023400           END-IF.
023500           OPEN OUTPUT GAIN-REPORT.
023600           IF NOT WS-GAINRPT-OK
023700               DISPLAY 'CGAV - OPEN ERROR ON GAIN-REPORT, STATUS = '
023800                       WS-GAINRPT-STATUS
023900           END-IF.
024000           MOVE ZERO TO WS-POSITION-COUNT.
024100           MOVE ZERO TO WS-DETAIL-COUNT.
024200           MOVE ZERO TO WS-WARNING-COUNT.
024300           MOVE ZERO TO WS-REALIZED-TOTAL-AMT.
024400           MOVE 'O' TO WS-CGTI-FUNCTION-CDE.
024500           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
024600                              WS-TRADE-WORK-REC
024700                              WS-CGTI-EOF-SW.
024800           MOVE 'R' TO WS-CGTI-FUNCTION-CDE.
024900           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
025000                              WS-TRADE-WORK-REC
025100                              WS-CGTI-EOF-SW.
025200       0100-EXIT.
025300           EXIT.
025400      *
025500      *----------------------------------------------------------------*
025600      *  2000-PROCESS-TRADE -- BATCH FLOW / AVG-COST CALCULATOR.        *
025700      *  LOCATE OR BUILD THE ISIN'S POSITION ENTRY, DISPATCH TO THE     *
025800      *  BUY OR SELL LOGIC, THEN PULL THE NEXT TRADE FOR NEXT TIME.     *
025900      *----------------------------------------------------------------*
026000       2000-PROCESS-TRADE.
026100           PERFORM 2010-FIND-OR-BUILD-POSITION THRU 2010-EXIT.
026200           PERFORM 2210-CHECK-NON-STOCK-WARNING THRU 2210-EXIT.
026300           IF CG-TRD-SIDE-BUY OF WS-TRADE-WORK-REC
026400               PERFORM 2100-PROCESS-BUY THRU 2100-EXIT
026500           ELSE
026600               PERFORM 2200-PROCESS-SELL THRU 2200-EXIT
026700           END-IF.
026800           MOVE 'R' TO WS-CGTI-FUNCTION-CDE.
026900           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
027000                              WS-TRADE-WORK-REC
027100                              WS-CGTI-EOF-SW.
027200       2000-EXIT.
027300           EXIT.
027400      *
027500      *----------------------------------------------------------------*
027600      *  2010-FIND-OR-BUILD-POSITION -- LINEAR SEARCH THE POSITION      *
027700      *  TABLE FOR THIS ISIN; APPEND A ZERO-BALANCE SLOT IF ABSENT.     *
027800      *  THE TABLE IS SMALL ENOUGH IN A NORMAL RUN THAT A SEQUENTIAL    *
027900      *  SEARCH, NOT A SORTED BINARY SEARCH, IS THE SHOP'S HABIT HERE.  *
028000      *----------------------------------------------------------------*
028100       2010-FIND-OR-BUILD-POSITION.
028200           MOVE 'N' TO WS-FOUND-SW.
028300           IF WS-POSITION-COUNT > ZERO
028400               SET CG-POS-IDX TO 1
028500               SEARCH WS-POSITION-ENTRY
028600                   AT END
028700                       CONTINUE
028800                   WHEN CG-POS-ISIN-KEY OF WS-POSITION-ENTRY (CG-POS-IDX)
028900                                    = CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
029000                       MOVE 'Y' TO WS-FOUND-SW
029100               END-SEARCH
029200           END-IF.
029300           IF WS-ENTRY-NOT-FOUND
029400               ADD 1 TO WS-POSITION-COUNT
029500               SET CG-POS-IDX TO WS-POSITION-COUNT
029600               MOVE CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
029700                   TO CG-POS-ISIN-KEY OF WS-POSITION-ENTRY (CG-POS-IDX)
029800               MOVE ZERO TO CG-POS-AVG-QTY
029850                            OF WS-POSITION-ENTRY (CG-POS-IDX)
029900               MOVE ZERO TO CG-POS-AVG-COST-AMT
030000                            OF WS-POSITION-ENTRY (CG-POS-IDX)
030100               MOVE 'N' TO CG-POS-AVG-WARN-SW
030200                            OF WS-POSITION-ENTRY (CG-POS-IDX)
030300           END-IF.
030400       2010-EXIT.
030500           EXIT.
030600      *
030700      *----------------------------------------------------------------*
030800      *  2100-PROCESS-BUY -- BUSINESS RULES / AVG-COST, BUY SIDE.       *
030900      *  COST-ADD = MAX(0, |TOTAL| - FEE); QTY AND COST BOTH GROW.      *
031000      *----------------------------------------------------------------*
031100       2100-PROCESS-BUY.
031200           IF CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC < 0
031300               COMPUTE WS-WK-ABS-TOTAL-AMT ROUNDED =
031400                   0 - CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC
031500           ELSE
031600               MOVE CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC
031700                   TO WS-WK-ABS-TOTAL-AMT
031800           END-IF.
031900           COMPUTE WS-WK-COST-ADD-AMT ROUNDED =
032000               WS-WK-ABS-TOTAL-AMT - CG-TRD-FEE-AMT OF WS-TRADE-WORK-REC.
032100           IF WS-WK-COST-ADD-AMT < 0
032200               MOVE ZERO TO WS-WK-COST-ADD-AMT
032300           END-IF.
032400           ADD CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC
032500               TO CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX).
032600           ADD WS-WK-COST-ADD-AMT
032700               TO CG-POS-AVG-COST-AMT OF WS-POSITION-ENTRY (CG-POS-IDX).
032800       2100-EXIT.
032900           EXIT.
033000      *
033100      *----------------------------------------------------------------*
033200      *  2200-PROCESS-SELL -- BUSINESS RULES / AVG-COST, SELL SIDE.     *
033300      *  PROCEEDS = TOTAL + FEE (FEE ADDED BACK); AVG-COST = COST/QTY;  *
033400      *  USED-QTY = MIN(SHARES,QTY); SHORTAGE WARNED, ZERO-COST.        *
033500      *----------------------------------------------------------------*
033600       2200-PROCESS-SELL.
033700           COMPUTE WS-WK-PROCEEDS-AMT ROUNDED =
033800               CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC
033900             + CG-TRD-FEE-AMT   OF WS-TRADE-WORK-REC.
034000           IF CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX) > ZERO
034100               COMPUTE WS-WK-AVG-COST-RATE ROUNDED =
034200                   CG-POS-AVG-COST-AMT OF WS-POSITION-ENTRY (CG-POS-IDX)
034300                 / CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX)
034400           ELSE
034500               MOVE ZERO TO WS-WK-AVG-COST-RATE
034600           END-IF.
034700           IF CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC <
034800                   CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX)
034900               MOVE CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC
034950                   TO WS-WK-USED-QTY
035000           ELSE
035100               MOVE CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX)
035200                   TO WS-WK-USED-QTY
035300           END-IF.
035400           COMPUTE WS-WK-COST-BASIS-AMT ROUNDED =
035500               WS-WK-USED-QTY * WS-WK-AVG-COST-RATE.
035600           SUBTRACT WS-WK-USED-QTY FROM
035700               CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX).
035800           SUBTRACT WS-WK-COST-BASIS-AMT FROM
035900               CG-POS-AVG-COST-AMT OF WS-POSITION-ENTRY (CG-POS-IDX).
036000           IF CG-POS-AVG-QTY OF WS-POSITION-ENTRY (CG-POS-IDX) <= ZERO
036100               MOVE ZERO TO CG-POS-AVG-QTY
036150                            OF WS-POSITION-ENTRY (CG-POS-IDX)
036200               MOVE ZERO TO CG-POS-AVG-COST-AMT
036300                            OF WS-POSITION-ENTRY (CG-POS-IDX)
036400           END-IF.
036500           COMPUTE WS-WK-SHORTAGE-QTY =
036600               CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC - WS-WK-USED-QTY.
036700           IF WS-WK-SHORTAGE-QTY > WS-WK-DUST-TOLERANCE
036800               PERFORM 2220-LOG-SHORTAGE-WARNING THRU 2220-EXIT
036900           END-IF.
037000           IF CG-TRD-DATE-YYYY OF WS-TRADE-WORK-REC =
037100                   WS-TAX-YEAR
037200               COMPUTE WS-WK-PROFIT-AMT ROUNDED =
037300                   WS-WK-PROCEEDS-AMT - WS-WK-COST-BASIS-AMT
037400               ADD WS-WK-PROFIT-AMT TO WS-REALIZED-TOTAL-AMT
037500               PERFORM 2230-ADD-DETAIL-ROW THRU 2230-EXIT
037600           END-IF.
037700       2200-EXIT.
037800           EXIT.
037900      *
038000      *----------------------------------------------------------------*
038100      *  2210-CHECK-NON-STOCK-WARNING -- BUSINESS RULES / AVG-COST.     *
038200      *  A NON-STOCK INSTRUMENT GETS ONE INFORMATIONAL WARNING PER      *
038300      *  ISIN, NOT A REJECTION -- EVERYTHING STAYS IN THE SINGLE POOL.  *
038400      *----------------------------------------------------------------*
038500       2210-CHECK-NON-STOCK-WARNING.
038600           IF NOT CG-TRD-INSTR-STOCK OF WS-TRADE-WORK-REC
038700               IF CG-POS-AVG-NOT-WARNED OF WS-POSITION-ENTRY (CG-POS-IDX)
038800                   MOVE 'Y' TO CG-POS-AVG-WARN-SW
038900                                OF WS-POSITION-ENTRY (CG-POS-IDX)
039000                   ADD 1 TO WS-WARNING-COUNT
039100                   STRING 'KEIN EIGENER TOPF FUER '
039200                          CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
039300                          ' ('
039400                          CG-TRD-INSTR-TYPE OF WS-TRADE-WORK-REC
039500                          ') -- BLEIBT IM ALLGEMEINEN TOPF'
039600                       DELIMITED BY SIZE
039700                       INTO WS-WARN-TEXT (WS-WARNING-COUNT)
039800               END-IF
039900           END-IF.
040000       2210-EXIT.
040100           EXIT.
040200      *
040300      *----------------------------------------------------------------*
040400      *  2220-LOG-SHORTAGE-WARNING -- INVENTORY COULD NOT COVER THE     *
040500      *  FULL SALE QUANTITY; THE UNCOVERED SHARES CARRY ZERO COST.      *
040600      *----------------------------------------------------------------*
040700       2220-LOG-SHORTAGE-WARNING.
040800           ADD 1 TO WS-WARNING-COUNT.
040900           STRING 'BESTANDSUNTERDECKUNG BEI '
041000                  CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
041100                  ' -- NICHT GEDECKTE MENGE '
041200                  WS-WK-SHORTAGE-QTY
041300               DELIMITED BY SIZE
041400               INTO WS-WARN-TEXT (WS-WARNING-COUNT).
041500       2220-EXIT.
041600           EXIT.
041700      *
041800      *----------------------------------------------------------------*
041900      *  2230-ADD-DETAIL-ROW -- APPEND ONE REPORTED SALE TO THE DETAIL  *
042000      *  TABLE IN CHRONOLOGICAL ORDER, FOR THE REPORT AND THE EXTRACT.  *
042100      *----------------------------------------------------------------*
042200       2230-ADD-DETAIL-ROW.
042300           ADD 1 TO WS-DETAIL-COUNT.
042400           SET CG-DET-IDX TO WS-DETAIL-COUNT.
042500           MOVE CG-TRD-DATE OF WS-TRADE-WORK-REC
042600               TO CG-SAL-DATE OF WS-DETAIL-ENTRY (CG-DET-IDX).
042700           MOVE CG-TRD-SEC-TITLE OF WS-TRADE-WORK-REC
042800               TO CG-SAL-SEC-TITLE OF WS-DETAIL-ENTRY (CG-DET-IDX).
042900           MOVE CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
043000               TO CG-SAL-ISIN-ID OF WS-DETAIL-ENTRY (CG-DET-IDX).
043100           MOVE SPACES TO CG-SAL-CATEGORY OF WS-DETAIL-ENTRY (CG-DET-IDX).
043200           MOVE WS-WK-USED-QTY
043300               TO CG-SAL-SHARES-QTY OF WS-DETAIL-ENTRY (CG-DET-IDX).
043400           MOVE WS-WK-PROCEEDS-AMT
043500               TO CG-SAL-PROCEEDS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX).
043600           MOVE WS-WK-COST-BASIS-AMT
043700               TO CG-SAL-COST-BASIS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX).
043800           MOVE WS-WK-PROFIT-AMT
043900               TO CG-SAL-PROFIT-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX).
044000       2230-EXIT.
044100           EXIT.
044200      *
044300      *----------------------------------------------------------------*
044400      *  8000-WRITE-REPORT -- REPORT/EXTRACT WRITER, PRINTED SIDE.      *
044500      *  YEAR HEADER AND POOL TOTAL, ONE DETAIL LINE PER SALE IN        *
044600      *  PROCESSING ORDER, THEN THE WARNING LIST IF ANY.                *
044700      *----------------------------------------------------------------*
044800       8000-WRITE-REPORT.
044900           MOVE WS-TAX-YEAR TO H1-YEAR.
045000           WRITE RP-PRINT-LINE FROM HEADER-01 AFTER ADVANCING TOP-OF-FORM.
045100           MOVE WS-REALIZED-TOTAL-AMT TO H2-AMOUNT.
045200           WRITE RP-PRINT-LINE FROM HEADER-02 AFTER ADVANCING 2 LINES.
045300           WRITE RP-PRINT-LINE FROM HEADER-03 AFTER ADVANCING 2 LINES.
045400           IF WS-DETAIL-COUNT > ZERO
045500               PERFORM 8010-WRITE-DETAIL-LINE THRU 8010-EXIT
045600                   VARYING CG-DET-IDX FROM 1 BY 1
045700                   UNTIL CG-DET-IDX > WS-DETAIL-COUNT
045800           END-IF.
045900           IF WS-WARNING-COUNT > ZERO
046000               WRITE RP-PRINT-LINE FROM HEADER-04 AFTER ADVANCING 2 LINES
046100               PERFORM 8020-WRITE-WARNING-LINE THRU 8020-EXIT
046200                   VARYING CG-WRN-IDX FROM 1 BY 1
046300                   UNTIL CG-WRN-IDX > WS-WARNING-COUNT
046400           END-IF.
046500       8000-EXIT.
046600           EXIT.
046700      *
046800       8010-WRITE-DETAIL-LINE.
046900           MOVE CG-SAL-DATE OF WS-DETAIL-ENTRY (CG-DET-IDX) TO D1-DATE.
047000           MOVE CG-SAL-SEC-TITLE OF WS-DETAIL-ENTRY (CG-DET-IDX)
047050               TO D1-TITLE.
047100           MOVE CG-SAL-ISIN-ID OF WS-DETAIL-ENTRY (CG-DET-IDX) TO D1-ISIN.
047200           MOVE CG-SAL-SHARES-QTY OF WS-DETAIL-ENTRY (CG-DET-IDX)
047300               TO D1-SHARES.
047400           MOVE CG-SAL-PROCEEDS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX)
047500               TO D1-PROCEEDS.
047600           MOVE CG-SAL-COST-BASIS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX)
047700               TO D1-COST-BASIS.
047800           MOVE CG-SAL-PROFIT-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX)
047900               TO D1-PROFIT.
048000           WRITE RP-PRINT-LINE FROM DETAIL-01 AFTER ADVANCING 1 LINE.
048100       8010-EXIT.
048200           EXIT.
048300      *
048400       8020-WRITE-WARNING-LINE.
048500           MOVE WS-WARN-TEXT (CG-WRN-IDX) TO D2-TEXT.
048600           WRITE RP-PRINT-LINE FROM DETAIL-02 AFTER ADVANCING 1 LINE.
048700       8020-EXIT.
048800           EXIT.
048900      *
049000      *----------------------------------------------------------------*
049100      *  8100-WRITE-EXTRACT -- REPORT/EXTRACT WRITER, EXTRACT SIDE.     *
049200      *  ONE SALE-DETAIL RECORD PER REPORTED SALE, HEADER ROW FIRST.    *
049300      *----------------------------------------------------------------*
049400       8100-WRITE-EXTRACT.
049500           MOVE ZERO TO CG-SAL-DATE OF SA-SALE-RECORD.
049600           MOVE 'DATE/TITLE/ISIN/CATEGORY/SHARES/PROCEEDS/COST/PROFIT'
049700               TO CG-SAL-SEC-TITLE OF SA-SALE-RECORD.
049800           WRITE SA-SALE-RECORD.
049900           IF WS-DETAIL-COUNT > ZERO
050000               PERFORM 8110-WRITE-EXTRACT-ROW THRU 8110-EXIT
050100                   VARYING CG-DET-IDX FROM 1 BY 1
050200                   UNTIL CG-DET-IDX > WS-DETAIL-COUNT
050300           END-IF.
050400       8100-EXIT.
050500           EXIT.
050600      *
050700       8110-WRITE-EXTRACT-ROW.
050800           MOVE WS-DETAIL-ENTRY (CG-DET-IDX) TO SA-SALE-RECORD.
050900           WRITE SA-SALE-RECORD.
051000       8110-EXIT.
051100           EXIT.
051200      *
051300      *----------------------------------------------------------------*
051400      *  0900-TERMINATE -- CLOSE FILES.                                 *
051500      *----------------------------------------------------------------*
051600       0900-TERMINATE.
051700           CLOSE SALES-AVG-OUT.
051800           CLOSE GAIN-REPORT.
051900           DISPLAY 'CGAV - ISINS TRACKED     = ' WS-POSITION-COUNT.
052000           DISPLAY 'CGAV - SALES REPORTED    = ' WS-DETAIL-COUNT.
052100           DISPLAY 'CGAV - WARNINGS ISSUED   = ' WS-WARNING-COUNT.
052200           DISPLAY 'CGAV - REALIZED TOTAL    = ' WS-REALIZED-TOTAL-AMT.
052300       0900-EXIT.
052400           EXIT.
