000100      *================================================================*
000200      *  CGPS.TIP22  -- CAPITAL GAINS POSITION/LOT TABLE ENTRY          *
000300      *  ONE SLOT PER INVENTORY ROW.  THE AVG-COST JOB OCCURS THIS ONE  *
000400      *  PER ISIN (RUNNING QTY/COST); THE FIFO JOB OCCURS THIS ONE PER  *
000500      *  OPEN LOT (SEVERAL SLOTS CAN SHARE AN ISIN, OLDEST FIRST).      *
000600      *  NO ENCLOSING 01 -- CALLED FROM AN OCCURS CLAUSE IN THE OWNING  *
000700      *  PROGRAM'S WORKING-STORAGE, PER THE 05-LEVEL MEMBER-BODY HABIT. *
000800      *================================================================*
000900      *  MAINTENANCE.
001000      *   03/14/86  R.KOVACS   CR-1102  ORIGINAL AVG-COST-ONLY ENTRY.
001100      *   04/22/94  T.MALLICK  CR-3067  ADDED CG-POS-LOT-VIEW REDEFINES
001200      *                                 FOR THE NEW FIFO VERLUSTTOPF JOB.
001300      *================================================================*
001400       05  CG-POS-ISIN-KEY                     PIC X(12).
001500       05  CG-POS-AVG-VIEW.
001600           10  CG-POS-AVG-QTY                  PIC S9(07)V9(06).
001700           10  CG-POS-AVG-COST-AMT             PIC S9(11)V99.
001800           10  CG-POS-AVG-WARN-SW              PIC X(01).
001900               88  CG-POS-AVG-WARNED               VALUE 'Y'.
002000               88  CG-POS-AVG-NOT-WARNED           VALUE 'N'.
002100           10  FILLER                          PIC X(20).
002200       05  CG-POS-LOT-VIEW REDEFINES
002300           CG-POS-AVG-VIEW.
002400           10  CG-POS-LOT-CATEGORY             PIC X(05).
002500           10  CG-POS-LOT-QTY                  PIC S9(07)V9(06).
002600           10  CG-POS-LOT-COST-AMT             PIC S9(11)V99.
002700           10  CG-POS-LOT-ACTIVE-SW            PIC X(01).
002800               88  CG-POS-LOT-ACTIVE               VALUE 'Y'.
002900               88  CG-POS-LOT-EMPTY                VALUE 'N'.
003000           10  FILLER                          PIC X(09).
