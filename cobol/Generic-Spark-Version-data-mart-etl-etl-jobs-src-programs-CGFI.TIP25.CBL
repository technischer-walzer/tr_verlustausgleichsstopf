000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    FIFO-VERLUSTTOPF-CALC.
000400       AUTHOR.        DST.  WRITTEN BY R. KOVACS.
000500       INSTALLATION.  DST OUTPUT SERVICES - CAPITAL MARKETS DIVISION.
000600       DATE WRITTEN.  04/22/1994.
000700       DATE COMPILED. 11/15/2003.
000800       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000900      *================================================================*
001000      *  FIFO-VERLUSTTOPF-CALC (CGFI.TIP25)                             *
001100      *  GERMAN FIFO REALIZED CAPITAL-GAINS/LOSS CALCULATOR.  TWO LOSS  *
001200      *  POTS -- AKTIEN-VERLUSTTOPF (STOCK) AND SONSTIGER VERLUSTTOPF   *
001300      *  (EVERYTHING ELSE) -- SELECTED BY INSTRUMENT TYPE.  READS THE   *
001400      *  TRADES FILE THROUGH CGTI (TRADE-INPUT-EDIT), BUILDS A FIRST-   *
001500      *  IN-FIRST-OUT LOT QUEUE PER ISIN FROM ALL TRADES, AND REPORTS   *
001600      *  ONLY THE SALES DATED IN THE REQUESTED TAX YEAR.                *
001700      *                                                                 *
001800      *  UNLIKE THE AVG-COST JOB (CGAV), ACQUISITION FEES ARE PART OF   *
001900      *  THE LOT COST AND SELL PROCEEDS ARE THE NET CASH AMOUNT AS      *
002000      *  RECORDED -- NO FEE ADD-BACK.  SALES OUTSIDE THE TAX YEAR ARE   *
002100      *  SKIPPED ENTIRELY AND DO NOT CONSUME LOTS -- SEE THE 1996       *
002200      *  MAINTENANCE NOTE BELOW; THIS IS A DOCUMENTED QUIRK OF THE      *
002300      *  REGIME AS SPECIFIED BY TAX/LEGAL, NOT A DEFECT.                *
002400      *================================================================*
002500      *  MAINTENANCE.
002600      *   04/22/94  T.MALLICK  CR-3067  ORIGINAL RELEASE -- SPLIT OUT
002700      *                                 OF THE AVG-COST JOB (CGAV) WHEN
002800      *                                 THE GERMAN VERLUSTTOPF RULES
002900      *                                 WERE ADDED TO THE PRODUCT.
003000      *   02/11/96  T.MALLICK  CR-3390  CONFIRMED WITH TAX/LEGAL: SALES
003100      *                                 OUTSIDE THE REQUESTED YEAR MUST
003200      *                                 NOT TOUCH THE LOT QUEUE AT ALL
003300      *                                 (NOT EVEN TO CONSUME THEM) --
003400      *                                 3200-PROCESS-SELL SKIPS THE
003500      *                                 ENTIRE PARAGRAPH ON AN OFF-YEAR
003600      *                                 SALE.  DO NOT "FIX" THIS.
003700      *   12/28/98  S.ODUYA    Y2K-0091 Y2K REVIEW: WS-TAX-YEAR AND
003800      *                                 CG-TRD-DATE-CC/-YY COMPARISONS
003900      *                                 CONFIRMED CENTURY-SAFE -- NO
004000      *                                 2-DIGIT YEAR WINDOWING IN THIS
004100      *                                 PROGRAM.
004200      *   11/15/03  J.VASQUEZ  PR-90114 WIDENED SHARE QUANTITY FIELDS
004300      *                                 TO 6 DECIMAL PLACES FOR THE
004400      *                                 SAVINGS-PLAN FRACTIONAL LOTS.
004500      *================================================================*
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-3090.
004900       OBJECT-COMPUTER.  IBM-3090.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SALES-FIFO-OUT  ASSIGN TO SALFIFO
005500               FILE STATUS  IS  WS-SALFIFO-STATUS.
005600      *
005700           SELECT GAIN-REPORT     ASSIGN TO GAINRPT
005800               FILE STATUS  IS  WS-GAINRPT-STATUS.
005900      *
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  SALES-FIFO-OUT
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD
006500           RECORD CONTAINS 110 CHARACTERS
006600           DATA RECORD IS SF-SALE-RECORD.
006700       01  SF-SALE-RECORD.
006800           COPY CGSL.
006900      *
007000       FD  GAIN-REPORT
007100           RECORDING MODE IS F
007200           LABEL RECORDS ARE STANDARD
007300           RECORD CONTAINS 132 CHARACTERS
007400           DATA RECORD IS RP-PRINT-LINE.
007500       01  RP-PRINT-LINE                       PIC X(132).
007600      *
007700       WORKING-STORAGE SECTION.
007800      *
007900       01  WS-FILE-STATUSES.
008000           05  WS-SALFIFO-STATUS               PIC X(02).
008100               88  WS-SALFIFO-OK                    VALUE '00'.
008200           05  WS-GAINRPT-STATUS               PIC X(02).
008300               88  WS-GAINRPT-OK                    VALUE '00'.
008400           05  FILLER                          PIC X(10).
008500      *
008600      *  FIXED JOB PARAMETERS -- SET BY JCL/JOB-CONTROL CONVENTION, NOT
008700      *  BY OPERATOR PROMPT OR COMMAND-LINE ARGUMENT.
008800       01  WS-JOB-PARAMETERS.
008900           05  WS-TAX-YEAR                     PIC 9(04) VALUE 2025.
009000           05  FILLER                          PIC X(20).
009100      *
009200       01  WS-CGTI-INTERFACE.
009300           05  WS-CGTI-FUNCTION-CDE            PIC X(01).
009400           05  WS-CGTI-EOF-SW                  PIC X(01).
009500               88  WS-CGTI-AT-EOF                   VALUE 'Y'.
009600               88  WS-CGTI-NOT-EOF                  VALUE 'N'.
009700           05  FILLER                          PIC X(08).
009800      *
009900       01  WS-TRADE-WORK-REC.
010000           COPY CGTR.
010100      *
010200      *  CURRENT TRADE'S POT, DERIVED FROM ITS INSTRUMENT TYPE.
010300       01  WS-CURRENT-CATEGORY-GROUP.
010400           05  WS-CURRENT-CATEGORY             PIC X(05).
010500               88  WS-CAT-IS-STOCK                  VALUE 'STOCK'.
010600               88  WS-CAT-IS-OTHER                  VALUE 'OTHER'.
010700           05  FILLER                          PIC X(04).
010800      *
010900      *  EVERY OPEN LOT FOR EVERY ISIN, IN A SINGLE FLAT TABLE.  LOTS
011000      *  FOR ONE ISIN OCCUPY A CONTIGUOUS RUN OF SLOTS, OLDEST FIRST,
011100      *  LOCATED BY WS-LOT-FIRST-IDX/WS-LOT-LAST-IDX IN THE ISIN INDEX
011200      *  BELOW -- THE SAME "PARALLEL INDEX TABLE" HABIT THE SHOP USES
011300      *  FOR THE ACCOUNT-POSITION LOOKUP TABLES ELSEWHERE IN THE CATALOG.
011400       01  WS-LOT-TABLE.
011500           05  WS-LOT-ENTRY OCCURS 2000 TIMES
011600               INDEXED BY CG-LOT-IDX.
011700               COPY CGPS REPLACING LEADING ==05== BY ==10==
011800                                    LEADING ==10== BY ==15==.
011900           05  WS-LOT-COUNT                    PIC S9(05) COMP VALUE ZERO.
012000           05  FILLER                          PIC X(04).
012100      *
012200      *  ONE ENTRY PER ISIN SEEN -- REMEMBERS WHERE ITS LOTS LIVE IN
012300      *  WS-LOT-TABLE ABOVE.
012400       01  WS-ISIN-INDEX-TABLE.
012500           05  WS-ISIN-ENTRY OCCURS 500 TIMES
012600               INDEXED BY CG-ISN-IDX.
012700               10  WS-ISIN-KEY                 PIC X(12).
012800               10  WS-ISIN-LOT-COUNT           PIC S9(05) COMP.
012900               10  FILLER                      PIC X(04).
013000           05  WS-ISIN-COUNT                   PIC S9(05) COMP VALUE ZERO.
013100           05  FILLER                          PIC X(04).
013200      *
013300      *  ONE ROW PER REPORTED SALE, KEPT IN CHRONOLOGICAL ORDER FOR THE
013400      *  DETAIL SECTION OF THE REPORT.
013500       01  WS-DETAIL-TABLE.
013600           05  WS-DETAIL-ENTRY OCCURS 2000 TIMES
013700               INDEXED BY CG-DET-IDX.
013800               COPY CGSL REPLACING LEADING ==05== BY ==10==
013900                                    LEADING ==10== BY ==15==.
014000           05  WS-DETAIL-COUNT                 PIC S9(05) COMP VALUE ZERO.
014100           05  FILLER                          PIC X(04).
014200      *
014300      *  ONE ROW PER SHORTAGE WARNED ABOUT.
014400       01  WS-WARNING-TABLE.
014500           05  WS-WARNING-ENTRY OCCURS 500 TIMES
014600               INDEXED BY CG-WRN-IDX.
014700               10  WS-WARN-TEXT                PIC X(80).
014800               10  FILLER                      PIC X(04).
014900           05  WS-WARNING-COUNT                PIC S9(05) COMP VALUE ZERO.
015000           05  FILLER                          PIC X(04).
015100      *
015200       01  WS-ACCUMULATORS.
015300           05  WS-REALIZED-STOCK-AMT           PIC S9(11)V99 VALUE ZERO.
015400           05  WS-REALIZED-OTHER-AMT           PIC S9(11)V99 VALUE ZERO.
015500           05  FILLER                          PIC X(04).
015600      *
015700      *  WORK FIELDS FOR THE LOT-CONSUMPTION ARITHMETIC.
015800       01  WS-CALC-WORK-AREA.
015900           05  WS-WK-ABS-TOTAL-AMT             PIC S9(11)V99.
016000           05  WS-WK-REMAINING-QTY             PIC S9(07)V9(06).
016100           05  WS-WK-TAKE-QTY                  PIC S9(07)V9(06).
016200           05  WS-WK-PER-SHARE-COST-RATE       PIC S9(05)V9(08).
016300           05  WS-WK-COST-SUM-AMT              PIC S9(11)V99.
016400           05  WS-WK-PROFIT-AMT                PIC S9(11)V99.
016500      *  SHORTAGE-DUST TOLERANCE -- RESIDUES BELOW THIS ARE NOT A
016600      *  SHORTAGE, THEY ARE ROUNDING DUST.
016700           05  WS-WK-DUST-TOLERANCE            PIC S9(01)V9(06)
016800                                                VALUE 0.000001.
016900           05  FILLER                          PIC X(04).
017000      *
017100      *  STANDALONE SWITCH WORK FIELD -- 77-LEVEL PER THE SHOP'S
017200      *  USUAL HABIT, NEVER PART OF ANY RECORD LAYOUT.
017400       77  WS-FOUND-SW                         PIC X(01).
017500           88  WS-ENTRY-FOUND                      VALUE 'Y'.
017600           88  WS-ENTRY-NOT-FOUND                  VALUE 'N'.
017700      *
017800      *  SYSTEM-DATE BREAKDOWN, USED ONLY TO STAMP THE REPORT HEADER.
017900       01  WS-CURRENT-DATE-TIME.
018000           05  WS-CUR-DATE-YYMMDD               PIC 9(06).
018100           05  WS-CUR-DATE-R REDEFINES
018200               WS-CUR-DATE-YYMMDD.
018300               10  WS-CUR-YY                   PIC 9(02).
018400               10  WS-CUR-MM                   PIC 9(02).
018500               10  WS-CUR-DD                   PIC 9(02).
018600           05  FILLER                          PIC X(06).
018700      *
018800      *  PRINT-LINE LAYOUTS, DST REPORT-HEADER HABIT (ONE 01 PER LINE
018900      *  TYPE, FILLER-PADDED TO THE 132-BYTE PRINT RECORD).
019000       01  HEADER-01.
019100           05  FILLER                          PIC X(01) VALUE SPACES.
019200           05  H1-TITLE                        PIC X(35)
019300                VALUE 'REALISIERTE GEWINNE/VERLUSTE'.
019400           05  H1-YEAR                         PIC 9(04).
019500           05  FILLER                          PIC X(92) VALUE SPACES.
019600      *
019700       01  HEADER-02.
019800           05  FILLER                          PIC X(03) VALUE SPACES.
019900           05  H2-LABEL                        PIC X(28)
020000                VALUE '(FIFO) AKTIEN-VERLUSTTOPF: '.
020100           05  H2-AMOUNT                       PIC ZZZ,ZZZ,ZZ9.99-.
020200           05  FILLER                          PIC X(86) VALUE SPACES.
020300      *
020400       01  HEADER-02B.
020500           05  FILLER                          PIC X(09) VALUE SPACES.
020600           05  H2B-LABEL                       PIC X(28)
020700                VALUE 'SONSTIGER VERLUSTTOPF:     '.
020800           05  H2B-AMOUNT                      PIC ZZZ,ZZZ,ZZ9.99-.
020900           05  FILLER                          PIC X(80) VALUE SPACES.
021000      *
021100       01  HEADER-03.
021200           05  FILLER                          PIC X(01) VALUE SPACES.
021300           05  H3-TITLE                        PIC X(20)
021400                VALUE 'DETAILS PRO VERKAUF:'.
021500           05  FILLER                          PIC X(111) VALUE SPACES.
021600      *
021700       01  DETAIL-01.
021800           05  FILLER                          PIC X(02) VALUE SPACES.
021900           05  D1-DATE                         PIC 9(08).
022000           05  FILLER                          PIC X(02) VALUE SPACES.
022100           05  D1-TITLE                        PIC X(30).
022200           05  FILLER                          PIC X(01) VALUE SPACES.
022300           05  D1-ISIN                         PIC X(12).
022400           05  FILLER                          PIC X(01) VALUE SPACES.
022500           05  D1-SHARES                       PIC ZZZ,ZZ9.999999.
022600           05  FILLER                          PIC X(08) VALUE ' ERLOES '.
022700           05  D1-PROCEEDS                     PIC ZZZ,ZZ9.99-.
022800           05  FILLER                          PIC X(08) VALUE ' KOSTEN '.
022900           05  D1-COST-BASIS                   PIC ZZZ,ZZ9.99-.
023000           05  FILLER                          PIC X(06) VALUE ' PNL  '.
023100           05  D1-PROFIT                       PIC ZZZ,ZZ9.99-.
023200           05  FILLER                          PIC X(02) VALUE SPACES.
023300           05  D1-TOPF                         PIC X(05).
023400      *
023500       01  HEADER-04.
023600           05  FILLER                          PIC X(01) VALUE SPACES.
023700           05  H4-TITLE                        PIC X(11)
023800                                                VALUE 'WARNUNGEN:'.
023900           05  FILLER                          PIC X(120) VALUE SPACES.
024000      *
024100       01  DETAIL-02.
024200           05  FILLER                          PIC X(04) VALUE SPACES.
024300           05  D2-DASH                         PIC X(02) VALUE '- '.
024400           05  D2-TEXT                         PIC X(80).
024500           05  FILLER                          PIC X(46) VALUE SPACES.
024600      *
024700       PROCEDURE DIVISION.
024800      *
024900       0000-MAIN-CONTROL.
025000           PERFORM 0100-INITIALIZE THRU 0100-EXIT.
025100           PERFORM 3000-PROCESS-TRADE THRU 3000-EXIT
025200               UNTIL WS-CGTI-AT-EOF.
025300           MOVE 'C' TO WS-CGTI-FUNCTION-CDE.
025400           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
025500                              WS-TRADE-WORK-REC
025600                              WS-CGTI-EOF-SW.
025700           PERFORM 8000-WRITE-REPORT THRU 8000-EXIT.
025800           PERFORM 8100-WRITE-EXTRACT THRU 8100-EXIT.
025900           PERFORM 0900-TERMINATE THRU 0900-EXIT.
026000           STOP RUN.
026100      *
026200      *----------------------------------------------------------------*
026300      *  0100-INITIALIZE -- OPEN THE REPORT/EXTRACT FILES, ZERO THE     *
026400      *  TABLES AND POOL ACCUMULATORS, START THE TRADE-INPUT SUBPROGRAM.*
026500      *----------------------------------------------------------------*
026600       0100-INITIALIZE.
026700           ACCEPT WS-CUR-DATE-YYMMDD FROM DATE.
026800           OPEN OUTPUT SALES-FIFO-OUT.
026900           IF NOT WS-SALFIFO-OK
027000               DISPLAY 'CGFI - OPEN ERROR ON SALES-FIFO-OUT, STATUS = '
027100                       WS-SALFIFO-STATUS
027200           END-IF.
027300           OPEN OUTPUT GAIN-REPORT.
027400           IF NOT WS-GAINRPT-OK
027500               DISPLAY 'CGFI - OPEN ERROR ON GAIN-REPORT, STATUS = '
027600                       WS-GAINRPT-STATUS
027700           END-IF.
027800           MOVE ZERO TO WS-LOT-COUNT.
027900           MOVE ZERO TO WS-ISIN-COUNT.
028000           MOVE ZERO TO WS-DETAIL-COUNT.
028100           MOVE ZERO TO WS-WARNING-COUNT.
028200           MOVE ZERO TO WS-REALIZED-STOCK-AMT.
028300           MOVE ZERO TO WS-REALIZED-OTHER-AMT.
028400           MOVE 'O' TO WS-CGTI-FUNCTION-CDE.
028500           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
028600                              WS-TRADE-WORK-REC
028700                              WS-CGTI-EOF-SW.
028800           MOVE 'R' TO WS-CGTI-FUNCTION-CDE.
028900           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
029000                              WS-TRADE-WORK-REC
029100                              WS-CGTI-EOF-SW.
029200       0100-EXIT.
029300           EXIT.
029400      *
029500      *----------------------------------------------------------------*
029600      *  3000-PROCESS-TRADE -- BATCH FLOW / FIFO CALCULATOR.            *
029700      *  CATEGORIZE THE TRADE'S POT, LOCATE OR OPEN ITS ISIN'S LOT      *
029800      *  QUEUE, DISPATCH TO THE BUY OR SELL LOGIC.                      *
029900      *----------------------------------------------------------------*
030000       3000-PROCESS-TRADE.
030100           IF CG-TRD-INSTR-STOCK OF WS-TRADE-WORK-REC
030200               MOVE 'STOCK' TO WS-CURRENT-CATEGORY
030300           ELSE
030400               MOVE 'OTHER' TO WS-CURRENT-CATEGORY
030500           END-IF.
030600           PERFORM 3010-FIND-OR-BUILD-LOT-QUEUE THRU 3010-EXIT.
030700           IF CG-TRD-SIDE-BUY OF WS-TRADE-WORK-REC
030800               PERFORM 3100-PROCESS-BUY THRU 3100-EXIT
030900           ELSE
031000               IF CG-TRD-DATE-YYYY OF WS-TRADE-WORK-REC = WS-TAX-YEAR
031100                   PERFORM 3200-PROCESS-SELL THRU 3200-EXIT
031200               END-IF
031300           END-IF.
031400           MOVE 'R' TO WS-CGTI-FUNCTION-CDE.
031500           CALL 'CGTI' USING WS-CGTI-FUNCTION-CDE
031600                              WS-TRADE-WORK-REC
031700                              WS-CGTI-EOF-SW.
031800       3000-EXIT.
031900           EXIT.
032000      *
032100      *----------------------------------------------------------------*
032200      *  3010-FIND-OR-BUILD-LOT-QUEUE -- LOCATE THIS ISIN'S SLOT IN THE *
032300      *  ISIN INDEX TABLE; OPEN A NEW ONE (ZERO LOTS SO FAR) IF ABSENT. *
032400      *----------------------------------------------------------------*
032500       3010-FIND-OR-BUILD-LOT-QUEUE.
032600           MOVE 'N' TO WS-FOUND-SW.
032700           IF WS-ISIN-COUNT > ZERO
032800               SET CG-ISN-IDX TO 1
032900               SEARCH WS-ISIN-ENTRY
033000                   AT END
033100                       CONTINUE
033200                   WHEN WS-ISIN-KEY (CG-ISN-IDX)
033300                            = CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
033400                       MOVE 'Y' TO WS-FOUND-SW
033500               END-SEARCH
033600           END-IF.
033700           IF WS-ENTRY-NOT-FOUND
033800               ADD 1 TO WS-ISIN-COUNT
033900               SET CG-ISN-IDX TO WS-ISIN-COUNT
034000               MOVE CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
034100                   TO WS-ISIN-KEY (CG-ISN-IDX)
034200               MOVE ZERO TO WS-ISIN-LOT-COUNT (CG-ISN-IDX)
034300           END-IF.
034400       3010-EXIT.
034500           EXIT.
034600      *
034700      *----------------------------------------------------------------*
034800      *  3100-PROCESS-BUY -- BUSINESS RULES / FIFO, BUY SIDE.           *
034900      *  THE FULL NET CASH OUTFLOW (INCLUDING FEE) IS THE LOT COST --   *
035000      *  APPEND ONE NEW LOT TO THE END OF THE FLAT LOT TABLE.           *
035100      *----------------------------------------------------------------*
035200       3100-PROCESS-BUY.
035300           IF CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC < 0
035400               COMPUTE WS-WK-ABS-TOTAL-AMT ROUNDED =
035500                   0 - CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC
035600           ELSE
035700               MOVE CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC
035800                   TO WS-WK-ABS-TOTAL-AMT
035900           END-IF.
036000           ADD 1 TO WS-LOT-COUNT.
036100           ADD 1 TO WS-ISIN-LOT-COUNT (CG-ISN-IDX).
036200           SET CG-LOT-IDX TO WS-LOT-COUNT.
036300           MOVE CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC
036400               TO CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX).
036500           MOVE WS-WK-ABS-TOTAL-AMT
036600               TO CG-POS-LOT-COST-AMT OF WS-LOT-ENTRY (CG-LOT-IDX).
036700           MOVE WS-CURRENT-CATEGORY
036800               TO CG-POS-LOT-CATEGORY OF WS-LOT-ENTRY (CG-LOT-IDX).
036900           MOVE 'Y' TO CG-POS-LOT-ACTIVE-SW OF WS-LOT-ENTRY (CG-LOT-IDX).
037000       3100-EXIT.
037100           EXIT.
037200      *
037300      *----------------------------------------------------------------*
037400      *  3200-PROCESS-SELL -- BUSINESS RULES / FIFO, SELL SIDE.  ONLY   *
037500      *  REACHED WHEN THE SALE YEAR EQUALS THE REQUESTED TAX YEAR.      *
037600      *  PROCEEDS ARE THE NET TOTAL AS RECORDED, NO FEE ADD-BACK.       *
037700      *----------------------------------------------------------------*
037800       3200-PROCESS-SELL.
037900           MOVE CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC
038000               TO WS-WK-REMAINING-QTY.
038100           MOVE ZERO TO WS-WK-COST-SUM-AMT.
038200           PERFORM 3210-CONSUME-LOTS THRU 3210-EXIT
038300               VARYING CG-LOT-IDX FROM 1 BY 1
038400               UNTIL CG-LOT-IDX > WS-LOT-COUNT
038500                  OR WS-WK-REMAINING-QTY NOT > WS-WK-DUST-TOLERANCE.
038600           IF WS-WK-REMAINING-QTY > WS-WK-DUST-TOLERANCE
038700               PERFORM 3220-LOG-SHORTAGE-WARNING THRU 3220-EXIT
038800           END-IF.
038900           COMPUTE WS-WK-PROFIT-AMT ROUNDED =
039000               CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC - WS-WK-COST-SUM-AMT.
039100           IF WS-CAT-IS-STOCK
039200               ADD WS-WK-PROFIT-AMT TO WS-REALIZED-STOCK-AMT
039300           ELSE
039400               ADD WS-WK-PROFIT-AMT TO WS-REALIZED-OTHER-AMT
039500           END-IF.
039600           PERFORM 3230-ADD-DETAIL-ROW THRU 3230-EXIT.
039700       3200-EXIT.
039800           EXIT.
039900      *
040000      *----------------------------------------------------------------*
040100      *  3210-CONSUME-LOTS -- WALK THE FLAT LOT TABLE OLDEST-FIRST,     *
040200      *  SKIPPING LOTS OUTSIDE THIS ISIN OR ALREADY EMPTY, TAKING       *
040300      *  MIN(REMAINING,LOT-QTY) FROM EACH ACTIVE LOT AT ITS PER-SHARE   *
040400      *  COST UNTIL THE SALE QUANTITY IS COVERED OR LOTS RUN OUT.       *
040500      *----------------------------------------------------------------*
040600       3210-CONSUME-LOTS.
040700           IF CG-POS-LOT-EMPTY OF WS-LOT-ENTRY (CG-LOT-IDX)
040800               GO TO 3210-EXIT
040900           END-IF.
041000           IF CG-POS-LOT-CATEGORY OF WS-LOT-ENTRY (CG-LOT-IDX)
041100                   NOT = WS-CURRENT-CATEGORY
041200               GO TO 3210-EXIT
041300           END-IF.
041400      *    NOTE -- THE LOT TABLE IS ONE FLAT LIST FOR ALL ISINS; THIS
041500      *    IS THE CHECK THAT RESTRICTS CONSUMPTION TO THE CURRENT
041600      *    TRADE'S OWN ISIN AS THE PARAGRAPH WALKS THE WHOLE TABLE.
041700           IF CG-POS-ISIN-KEY OF WS-LOT-ENTRY (CG-LOT-IDX)
041800                   NOT = CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
041900               GO TO 3210-EXIT
042000           END-IF.
042100           COMPUTE WS-WK-PER-SHARE-COST-RATE ROUNDED =
042200               CG-POS-LOT-COST-AMT OF WS-LOT-ENTRY (CG-LOT-IDX)
042300             / CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX).
042400           IF WS-WK-REMAINING-QTY <
042500                   CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX)
042600               MOVE WS-WK-REMAINING-QTY TO WS-WK-TAKE-QTY
042700           ELSE
042800               MOVE CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX)
042900                   TO WS-WK-TAKE-QTY
043000           END-IF.
043100           COMPUTE WS-WK-COST-SUM-AMT ROUNDED =
043200               WS-WK-COST-SUM-AMT
043300             + (WS-WK-TAKE-QTY * WS-WK-PER-SHARE-COST-RATE).
043400           SUBTRACT WS-WK-TAKE-QTY FROM WS-WK-REMAINING-QTY.
043500           SUBTRACT WS-WK-TAKE-QTY FROM
043600               CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX).
043700           IF CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX)
043800                   NOT > WS-WK-DUST-TOLERANCE
043900               MOVE ZERO TO CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX)
044000               MOVE ZERO TO CG-POS-LOT-COST-AMT
044050                            OF WS-LOT-ENTRY (CG-LOT-IDX)
044100               MOVE 'N' TO CG-POS-LOT-ACTIVE-SW
044150                            OF WS-LOT-ENTRY (CG-LOT-IDX)
044200           ELSE
044300               COMPUTE CG-POS-LOT-COST-AMT OF WS-LOT-ENTRY (CG-LOT-IDX)
044400                   ROUNDED =
044500                   CG-POS-LOT-QTY OF WS-LOT-ENTRY (CG-LOT-IDX)
044600                 * WS-WK-PER-SHARE-COST-RATE
044700           END-IF.
044800       3210-EXIT.
044900           EXIT.
045000      *
045100      *----------------------------------------------------------------*
045200      *  3220-LOG-SHORTAGE-WARNING -- LOTS RAN OUT BEFORE THE SALE      *
045300      *  QUANTITY WAS COVERED; THE UNCOVERED SHARES CARRY ZERO COST.    *
045400      *----------------------------------------------------------------*
045500       3220-LOG-SHORTAGE-WARNING.
045600           ADD 1 TO WS-WARNING-COUNT.
045700           STRING 'BESTANDSUNTERDECKUNG BEI '
045800                  CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
045900                  ' -- NICHT GEDECKTE MENGE '
046000                  WS-WK-REMAINING-QTY
046100               DELIMITED BY SIZE
046200               INTO WS-WARN-TEXT (WS-WARNING-COUNT).
046300       3220-EXIT.
046400           EXIT.
046500      *
046600      *----------------------------------------------------------------*
046700      *  3230-ADD-DETAIL-ROW -- APPEND ONE REPORTED SALE, WITH ITS POT  *
046800      *  CATEGORY, TO THE DETAIL TABLE IN CHRONOLOGICAL ORDER.          *
046900      *----------------------------------------------------------------*
047000       3230-ADD-DETAIL-ROW.
047100           ADD 1 TO WS-DETAIL-COUNT.
047200           SET CG-DET-IDX TO WS-DETAIL-COUNT.
047300           MOVE CG-TRD-DATE OF WS-TRADE-WORK-REC
047400               TO CG-SAL-DATE OF WS-DETAIL-ENTRY (CG-DET-IDX).
047500           MOVE CG-TRD-SEC-TITLE OF WS-TRADE-WORK-REC
047600               TO CG-SAL-SEC-TITLE OF WS-DETAIL-ENTRY (CG-DET-IDX).
047700           MOVE CG-TRD-ISIN-ID OF WS-TRADE-WORK-REC
047800               TO CG-SAL-ISIN-ID OF WS-DETAIL-ENTRY (CG-DET-IDX).
047900           MOVE WS-CURRENT-CATEGORY
048000               TO CG-SAL-CATEGORY OF WS-DETAIL-ENTRY (CG-DET-IDX).
048100           MOVE CG-TRD-SHARES-QTY OF WS-TRADE-WORK-REC
048200               TO CG-SAL-SHARES-QTY OF WS-DETAIL-ENTRY (CG-DET-IDX).
048300           MOVE CG-TRD-TOTAL-AMT OF WS-TRADE-WORK-REC
048400               TO CG-SAL-PROCEEDS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX).
048500           MOVE WS-WK-COST-SUM-AMT
048600               TO CG-SAL-COST-BASIS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX).
048700           MOVE WS-WK-PROFIT-AMT
048800               TO CG-SAL-PROFIT-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX).
048900       3230-EXIT.
049000           EXIT.
049100      *
049200      *----------------------------------------------------------------*
049300      *  8000-WRITE-REPORT -- REPORT/EXTRACT WRITER, PRINTED SIDE.      *
049400      *  YEAR HEADER, BOTH POT TOTALS, ONE DETAIL LINE PER SALE IN      *
049500      *  PROCESSING ORDER (WITH ITS POT), THEN THE WARNING LIST.        *
049600      *----------------------------------------------------------------*
049700       8000-WRITE-REPORT.
049800           MOVE WS-TAX-YEAR TO H1-YEAR.
049900           WRITE RP-PRINT-LINE FROM HEADER-01 AFTER ADVANCING TOP-OF-FORM.
050000           MOVE WS-REALIZED-STOCK-AMT TO H2-AMOUNT.
050100           WRITE RP-PRINT-LINE FROM HEADER-02 AFTER ADVANCING 2 LINES.
050200           MOVE WS-REALIZED-OTHER-AMT TO H2B-AMOUNT.
050300           WRITE RP-PRINT-LINE FROM HEADER-02B AFTER ADVANCING 1 LINE.
050400           WRITE RP-PRINT-LINE FROM HEADER-03 AFTER ADVANCING 2 LINES.
050500           IF WS-DETAIL-COUNT > ZERO
050600               PERFORM 8010-WRITE-DETAIL-LINE THRU 8010-EXIT
050700                   VARYING CG-DET-IDX FROM 1 BY 1
050800                   UNTIL CG-DET-IDX > WS-DETAIL-COUNT
050900           END-IF.
051000           IF WS-WARNING-COUNT > ZERO
051100               WRITE RP-PRINT-LINE FROM HEADER-04 AFTER ADVANCING 2 LINES
051200               PERFORM 8020-WRITE-WARNING-LINE THRU 8020-EXIT
051300                   VARYING CG-WRN-IDX FROM 1 BY 1
051400                   UNTIL CG-WRN-IDX > WS-WARNING-COUNT
051500           END-IF.
051600       8000-EXIT.
051700           EXIT.
051800      *
051900       8010-WRITE-DETAIL-LINE.
052000           MOVE CG-SAL-DATE OF WS-DETAIL-ENTRY (CG-DET-IDX) TO D1-DATE.
052100           MOVE CG-SAL-SEC-TITLE OF WS-DETAIL-ENTRY (CG-DET-IDX)
052150               TO D1-TITLE.
052200           MOVE CG-SAL-ISIN-ID OF WS-DETAIL-ENTRY (CG-DET-IDX) TO D1-ISIN.
052300           MOVE CG-SAL-SHARES-QTY OF WS-DETAIL-ENTRY (CG-DET-IDX)
052400               TO D1-SHARES.
052500           MOVE CG-SAL-PROCEEDS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX)
052600               TO D1-PROCEEDS.
052700           MOVE CG-SAL-COST-BASIS-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX)
052800               TO D1-COST-BASIS.
052900           MOVE CG-SAL-PROFIT-AMT OF WS-DETAIL-ENTRY (CG-DET-IDX)
053000               TO D1-PROFIT.
053100           MOVE CG-SAL-CATEGORY OF WS-DETAIL-ENTRY (CG-DET-IDX)
053150               TO D1-TOPF.
053200           WRITE RP-PRINT-LINE FROM DETAIL-01 AFTER ADVANCING 1 LINE.
053300       8010-EXIT.
053400           EXIT.
053500      *
053600       8020-WRITE-WARNING-LINE.
053700           MOVE WS-WARN-TEXT (CG-WRN-IDX) TO D2-TEXT.
053800           WRITE RP-PRINT-LINE FROM DETAIL-02 AFTER ADVANCING 1 LINE.
053900       8020-EXIT.
054000           EXIT.
054100      *
054200      *----------------------------------------------------------------*
054300      *  8100-WRITE-EXTRACT -- REPORT/EXTRACT WRITER, EXTRACT SIDE.     *
054400      *  ONE SALE-DETAIL RECORD PER REPORTED SALE, HEADER ROW FIRST.    *
054500      *----------------------------------------------------------------*
054600       8100-WRITE-EXTRACT.
054700           MOVE ZERO TO CG-SAL-DATE OF SF-SALE-RECORD.
054800           MOVE 'DATE/TITLE/ISIN/CATEGORY/SHARES/PROCEEDS/COST/PROFIT'
054900               TO CG-SAL-SEC-TITLE OF SF-SALE-RECORD.
055000           WRITE SF-SALE-RECORD.
055100           IF WS-DETAIL-COUNT > ZERO
055200               PERFORM 8110-WRITE-EXTRACT-ROW THRU 8110-EXIT
055300                   VARYING CG-DET-IDX FROM 1 BY 1
055400                   UNTIL CG-DET-IDX > WS-DETAIL-COUNT
055500           END-IF.
055600       8100-EXIT.
055700           EXIT.
055800      *
055900       8110-WRITE-EXTRACT-ROW.
056000           MOVE WS-DETAIL-ENTRY (CG-DET-IDX) TO SF-SALE-RECORD.
056100           WRITE SF-SALE-RECORD.
056200       8110-EXIT.
056300           EXIT.
056400      *
056500      *----------------------------------------------------------------*
056600      *  0900-TERMINATE -- CLOSE FILES.                                 *
056700      *----------------------------------------------------------------*
056800       0900-TERMINATE.
056900           CLOSE SALES-FIFO-OUT.
057000           CLOSE GAIN-REPORT.
057100           DISPLAY 'CGFI - ISINS TRACKED     = ' WS-ISIN-COUNT.
057200           DISPLAY 'CGFI - LOTS OPENED       = ' WS-LOT-COUNT.
057300           DISPLAY 'CGFI - SALES REPORTED    = ' WS-DETAIL-COUNT.
057400           DISPLAY 'CGFI - WARNINGS ISSUED   = ' WS-WARNING-COUNT.
057500           DISPLAY 'CGFI - AKTIEN-TOPF TOTAL = ' WS-REALIZED-STOCK-AMT.
057600           DISPLAY 'CGFI - SONSTIGE-TOPF TOT = ' WS-REALIZED-OTHER-AMT.
057700       0900-EXIT.
057800           EXIT.
