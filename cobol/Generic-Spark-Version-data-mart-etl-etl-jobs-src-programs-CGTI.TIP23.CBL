000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.    TRADE-INPUT-EDIT.
000400       AUTHOR.        DST.  WRITTEN BY R. KOVACS.
000500       INSTALLATION.  DST OUTPUT SERVICES - CAPITAL MARKETS DIVISION.
000600       DATE WRITTEN.  03/14/1986.
000700       DATE COMPILED. 11/15/2003.
000800       SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000900      *================================================================*
001000      *  TRADE-INPUT-EDIT (CGTI.TIP23)                                  *
001100      *  COMMON FRONT END FOR THE TWO REALIZED-GAIN CALCULATORS.        *
001200      *  OPENS THE TRADES FILE, SORTS IT ASCENDING BY TRADE DATE AND    *
001300      *  INTRA-DAY SEQUENCE IF THE CALLER CANNOT GUARANTEE IT ARRIVED   *
001400      *  SORTED, THEN HANDS BACK ONE VALID TRADE PER CALL TO EITHER     *
001500      *  AVG-COST-REALIZED-GAINS (CGAV) OR FIFO-VERLUSTTOPF-CALC        *
001600      *  (CGFI).  RUN AS A CALLED SUBPROGRAM SO BOTH JOBS SHARE ONE     *
001700      *  COPY OF THE SKIP-RECORD BUSINESS RULES.                        *
001800      *                                                                 *
001900      *  CALLING CONVENTION -- CALL 'CGTI' USING WS-FUNCTION-CDE        *
002000      *                                          LK-TRADE-REC           *
002100      *                                          LK-EOF-SW.             *
002200      *     WS-FUNCTION-CDE = 'O'  OPEN THE FILE AND SORT IT.           *
002300      *                     = 'R'  RETURN THE NEXT VALID TRADE.         *
002400      *                     = 'C'  CLOSE UP.                            *
002500      *================================================================*
002600      *  MAINTENANCE.
002700      *   03/14/86  R.KOVACS   CR-1102  ORIGINAL RELEASE -- SHARED
002800      *                                 FRONT END FOR THE AVG-COST JOB.
002900      *   09/02/91  T.MALLICK  CR-2245  DEFAULT BLANK INSTRUMENT TYPE
003000      *                                 TO STOCK ON THE WAY IN SO
003100      *                                 NEITHER CALLER HAS TO.
003200      *   04/22/94  T.MALLICK  CR-3067  NO LOGIC CHANGE -- RECOMPILED
003300      *                                 AGAINST THE WIDENED CGTR COPY
003400      *                                 FOR THE NEW FIFO JOB.
003500      *   12/28/98  S.ODUYA    Y2K-0091 Y2K REVIEW: CG-TRD-DATE-CC/-YY
003600      *                                 SPLIT VERIFIED CENTURY-SAFE, NO
003700      *                                 WINDOWING LOGIC NEEDED HERE --
003800      *                                 CALLERS SUPPLY A FULL 4-DIGIT
003900      *                                 YEAR IN THE FEED.
004000      *   11/15/03  J.VASQUEZ  PR-90114 RECOMPILED FOR THE WIDENED
004100      *                                 6-DECIMAL SHARE QUANTITY.
004200      *================================================================*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER.  IBM-3090.
004600       OBJECT-COMPUTER.  IBM-3090.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT TRADES-IN   ASSIGN TO TRDIN
005200               FILE STATUS  IS  WS-TRDIN-STATUS.
005300      *
005400           SELECT SORT-WORK   ASSIGN TO SRTWK1.
005500      *
005600           SELECT TRADES-SRT  ASSIGN TO TRDSRT
005700               FILE STATUS  IS  WS-TRDSRT-STATUS.
005800      *
005900       DATA DIVISION.
006000       FILE SECTION.
006100       FD  TRADES-IN
006200           RECORDING MODE IS F
006300           LABEL RECORDS ARE STANDARD
006400           BLOCK CONTAINS 0 RECORDS
006500           RECORD CONTAINS 130 CHARACTERS
006600           DATA RECORD IS TR-IN-RECORD.
006700       01  TR-IN-RECORD                       PIC X(130).
006800      *
006900       SD  SORT-WORK
007000           RECORD CONTAINS 130 CHARACTERS
007100           DATA RECORD IS SW-SORT-REC.
007200       01  SW-SORT-REC.
007300           COPY CGTR.
007400      *
007500       FD  TRADES-SRT
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD
007800           BLOCK CONTAINS 0 RECORDS
007900           RECORD CONTAINS 130 CHARACTERS
008000           DATA RECORD IS TR-SRT-RECORD.
008100       01  TR-SRT-RECORD.
008200           COPY CGTR.
008300      *
008400       WORKING-STORAGE SECTION.
008500      *
008600       01  WS-FILE-STATUSES.
008700           05  WS-TRDIN-STATUS                 PIC X(02).
008800               88  WS-TRDIN-OK                      VALUE '00'.
008900           05  WS-TRDSRT-STATUS                PIC X(02).
009000               88  WS-TRDSRT-OK                     VALUE '00'.
009100               88  WS-TRDSRT-EOF                    VALUE '10'.
009200           05  FILLER                          PIC X(10).
009300      *
009400      *  STANDALONE RUN COUNTERS -- 77-LEVEL PER THE SHOP'S USUAL
009500      *  HABIT FOR A WORK COUNTER THAT NEVER APPEARS INSIDE A RECORD.
009600       77  WS-RECS-READ-CNT                    PIC S9(07) COMP VALUE ZERO.
009700       77  WS-RECS-SKIPPED-CNT                 PIC S9(07) COMP VALUE ZERO.
009800       77  WS-RECS-PASSED-CNT                  PIC S9(07) COMP VALUE ZERO.
009900      *  SYSTEM DATE, KEPT FOR THE OPEN/CLOSE COUNT-LINE STAMP.
010000       01  WS-CURRENT-DATE-TIME.
010100           05  WS-CUR-DATE-YYMMDD               PIC 9(06).
010200           05  WS-CUR-DATE-R REDEFINES
010300               WS-CUR-DATE-YYMMDD.
010400               10  WS-CUR-YY                   PIC 9(02).
010500               10  WS-CUR-MM                   PIC 9(02).
010600               10  WS-CUR-DD                   PIC 9(02).
010700           05  WS-CUR-TIME-HHMMSS               PIC 9(06).
010800           05  FILLER                          PIC X(06).
010900      *  COMBINED DATE+SEQ KEY -- USED ONLY FOR THE OPTIONAL AUDIT
011000      *  DISPLAY WHEN A SHOP OPERATOR RUNS WITH TRACE ON.
011100       01  WS-TRD-KEY-AREA.
011200           05  WS-TRD-KEY-COMBINED             PIC 9(14).
011300           05  WS-TRD-KEY-R REDEFINES
011400               WS-TRD-KEY-COMBINED.
011500               10  WS-TRD-KEY-DATE              PIC 9(08).
011600               10  WS-TRD-KEY-SEQ                PIC 9(06).
011700           05  FILLER                          PIC X(06).
011800      *
011900       LINKAGE SECTION.
012000      *
012100       01  LK-FUNCTION-CDE                     PIC X(01).
012200           88  LK-FUNC-OPEN                        VALUE 'O'.
012300           88  LK-FUNC-READ                        VALUE 'R'.
012400           88  LK-FUNC-CLOSE                       VALUE 'C'.
012500      *
012600       01  LK-TRADE-REC.
012700           COPY CGTR.
012800      *
012900       01  LK-EOF-SW                           PIC X(01).
013000           88  LK-AT-EOF                           VALUE 'Y'.
013100           88  LK-NOT-EOF                          VALUE 'N'.
013200      *
013300       PROCEDURE DIVISION USING LK-FUNCTION-CDE
013400                                 LK-TRADE-REC
013500                                 LK-EOF-SW.
013550      *
013560      *    THE TWO CALCULATORS CALL THIS SUBPROGRAM BY THE MNEMONIC
013570      *    CGTI, NOT BY THE DESCRIPTIVE PROGRAM-ID ABOVE, SO IT MUST
013580      *    ALSO BE REACHABLE UNDER THAT NAME.  R.KOVACS 04/22/1994.
013590       ENTRY 'CGTI' USING LK-FUNCTION-CDE
013595                          LK-TRADE-REC
013598                          LK-EOF-SW.
013600      *
013700       0000-MAIN-CONTROL.
013800           EVALUATE TRUE
013900               WHEN LK-FUNC-OPEN
014000                   PERFORM 0100-OPEN-AND-SORT THRU 0100-EXIT
014100               WHEN LK-FUNC-READ
014200                   PERFORM 0200-GET-NEXT-TRADE THRU 0200-EXIT
014300               WHEN LK-FUNC-CLOSE
014400                   PERFORM 0900-CLOSE-EDIT THRU 0900-EXIT
014500               WHEN OTHER
014600                   DISPLAY 'CGTI - INVALID FUNCTION CODE: '
014650                       LK-FUNCTION-CDE
014700           END-EVALUATE.
014800           GOBACK.
014900      *
015000      *----------------------------------------------------------------*
015100      *  0100-OPEN-AND-SORT -- BATCH FLOW / TRADE-INPUT STEP 1.         *
015200      *  SORT ... USING ... GIVING RE-SEQUENCES THE FEED ASCENDING BY   *
015300      *  DATE + INTRA-DAY SEQUENCE REGARDLESS OF HOW IT ARRIVED; THE    *
015400      *  SORT/MERGE UTILITY OPENS AND CLOSES TRADES-IN AND TRADES-SRT   *
015500      *  ITSELF, SO NEITHER IS OPENED HERE.                             *
015600      *----------------------------------------------------------------*
015700       0100-OPEN-AND-SORT.
015800           ACCEPT WS-CUR-DATE-YYMMDD FROM DATE.
015900           ACCEPT WS-CUR-TIME-HHMMSS FROM TIME.
016000           SORT SORT-WORK
016100               ON ASCENDING KEY CG-TRD-DATE OF SW-SORT-REC
016200               ON ASCENDING KEY CG-TRD-SEQ-NBR OF SW-SORT-REC
016300               USING TRADES-IN
016400               GIVING TRADES-SRT.
016500           OPEN INPUT TRADES-SRT.
016600           IF NOT WS-TRDSRT-OK
016700               DISPLAY 'CGTI - OPEN ERROR ON TRADES-SRT, STATUS = '
016800                       WS-TRDSRT-STATUS
016900               MOVE 'Y' TO LK-EOF-SW
017000               GO TO 0100-EXIT
017100           END-IF.
017200           MOVE 'N' TO LK-EOF-SW.
017300           MOVE ZERO TO WS-RECS-READ-CNT.
017400           MOVE ZERO TO WS-RECS-SKIPPED-CNT.
017500           MOVE ZERO TO WS-RECS-PASSED-CNT.
017600       0100-EXIT.
017700           EXIT.
017800      *
017900      *----------------------------------------------------------------*
018000      *  0200-GET-NEXT-TRADE -- BATCH FLOW / TRADE-INPUT STEP 2.        *
018100      *  SKIP NON-EXECUTED STATUS, ZERO/MISSING SHARES, ZERO/MISSING    *
018200      *  TOTAL.  DEFAULT A BLANK INSTRUMENT TYPE TO STOCK BEFORE THE    *
018300      *  CALLER EVER SEES THE RECORD (SHARED BUSINESS RULE).            *
018400      *----------------------------------------------------------------*
018500       0200-GET-NEXT-TRADE.
018600           MOVE 'N' TO LK-EOF-SW.
018700       0210-READ-LOOP.
018800           READ TRADES-SRT INTO TR-SRT-RECORD
018900               AT END
019000                   MOVE 'Y' TO LK-EOF-SW
019100                   GO TO 0200-EXIT
019200           END-READ.
019300           ADD 1 TO WS-RECS-READ-CNT.
019400           IF CG-TRD-INSTR-TYPE OF TR-SRT-RECORD = SPACES
019500               MOVE 'STOCK' TO CG-TRD-INSTR-TYPE OF TR-SRT-RECORD
019600           END-IF.
019700           IF NOT CG-TRD-STATUS-EXECUTED OF TR-SRT-RECORD
019800               ADD 1 TO WS-RECS-SKIPPED-CNT
019900               GO TO 0210-READ-LOOP
020000           END-IF.
020100           IF CG-TRD-SHARES-QTY OF TR-SRT-RECORD = ZERO
020200               ADD 1 TO WS-RECS-SKIPPED-CNT
020300               GO TO 0210-READ-LOOP
020400           END-IF.
020500           IF CG-TRD-TOTAL-AMT OF TR-SRT-RECORD = ZERO
020600               ADD 1 TO WS-RECS-SKIPPED-CNT
020700               GO TO 0210-READ-LOOP
020800           END-IF.
020900           ADD 1 TO WS-RECS-PASSED-CNT.
021000           MOVE CG-TRD-DATE OF TR-SRT-RECORD TO WS-TRD-KEY-DATE.
021100           MOVE CG-TRD-SEQ-NBR OF TR-SRT-RECORD TO WS-TRD-KEY-SEQ.
021200           MOVE TR-SRT-RECORD TO LK-TRADE-REC.
021300       0200-EXIT.
021400           EXIT.
021500      *
021600      *----------------------------------------------------------------*
021700      *  0900-CLOSE-EDIT -- CLOSE THE SORTED WORKFILE AND REPORT THE    *
021800      *  READ/SKIP/PASS COUNTS TO THE JOB LOG FOR OPERATOR REVIEW.      *
021900      *----------------------------------------------------------------*
022000       0900-CLOSE-EDIT.
022100           CLOSE TRADES-SRT.
022200           DISPLAY 'CGTI - TRADES READ    = ' WS-RECS-READ-CNT.
022300           DISPLAY 'CGTI - TRADES SKIPPED = ' WS-RECS-SKIPPED-CNT.
022400           DISPLAY 'CGTI - TRADES PASSED  = ' WS-RECS-PASSED-CNT.
022500       0900-EXIT.
022600           EXIT.
