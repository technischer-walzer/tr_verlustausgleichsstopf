000100      *================================================================*
000200      *  CGTR.TIP20  -- CAPITAL GAINS TRADE RECORD                      *
000300      *  ONE PER EXECUTED BROKERAGE ORDER (BUY OR SELL).  KEYED BY      *
000400      *  ISIN FOR INVENTORY; SEQUENCED BY TRADE DATE + INTRA-DAY SEQ.   *
000500      *  MEMBER OF THE ETL-JOBS/SRC/METADATA/COPYBOOKS CATALOG -- COPY  *
000600      *  INTO ANY JOB THAT READS OR SORTS THE TRADES FILE.              *
000700      *================================================================*
000800      *  MAINTENANCE.
000900      *   03/14/86  R.KOVACS   CR-1102  ORIGINAL LAYOUT.
001000      *   09/02/91  T.MALLICK  CR-2245  ADDED TRD-INSTR-TYPE FOR THE
001100      *                                 NON-STOCK POT WARNING.
001200      *   11/15/03  J.VASQUEZ  PR-90114 WIDENED TRD-SHARES TO 6 DEC
001300      *                                 PLACES FOR SAVINGS-PLAN LOTS.
001400      *================================================================*
001500       05  CG-TRD-DATE                       PIC 9(08).
001600       05  CG-TRD-DATE-R REDEFINES
001700           CG-TRD-DATE.
001800           10  CG-TRD-DATE-YYYY.
001900               15  CG-TRD-DATE-CC             PIC 9(02).
002000               15  CG-TRD-DATE-YY             PIC 9(02).
002100           10  CG-TRD-DATE-MM                 PIC 9(02).
002200           10  CG-TRD-DATE-DD                 PIC 9(02).
002300      *  INTRA-DAY ORDERING NUMBER -- RECORDS PROCESS IN DATE + SEQ    *
002400       05  CG-TRD-SEQ-NBR                     PIC 9(06).
002500      *  ORDER SIDE
002600       05  CG-TRD-SIDE-CDE                    PIC X(01).
002700           88  CG-TRD-SIDE-BUY                    VALUE 'B'.
002800           88  CG-TRD-SIDE-SELL                   VALUE 'S'.
002900      *  ORDER STATUS -- ANYTHING OTHER THAN EXECUTED IS SKIPPED
003000       05  CG-TRD-STATUS-CDE                  PIC X(01).
003100           88  CG-TRD-STATUS-EXECUTED             VALUE 'E'.
003200      *  SECURITY IDENTIFIER -- THE INVENTORY KEY
003300       05  CG-TRD-ISIN-ID                     PIC X(12).
003400       05  CG-TRD-SEC-TITLE                   PIC X(30).
003500      *  INSTRUMENT TYPE -- BLANK DEFAULTS TO STOCK ON INPUT EDIT
003600       05  CG-TRD-INSTR-TYPE                  PIC X(10).
003700           88  CG-TRD-INSTR-STOCK                 VALUE 'STOCK'.
003800           88  CG-TRD-INSTR-NOT-STATED            VALUE SPACES.
003900      *  QUANTITY TRADED -- ZERO OR MISSING MEANS SKIP THE RECORD
004000       05  CG-TRD-SHARES-QTY                  PIC S9(07)V9(06).
004100      *  PRICE PER SHARE -- INFORMATIONAL ONLY, NOT USED IN CALC
004200       05  CG-TRD-PRICE-AMT                   PIC S9(09)V99.
004300      *  NET CASH -- NEGATIVE FOR BUYS (COST INCL FEE), POSITIVE FOR
004400      *  SELLS (PROCEEDS NET OF FEE)
004500       05  CG-TRD-TOTAL-AMT                   PIC S9(09)V99.
004600      *  ORDER FEE -- NON-NEGATIVE, MISSING TREATED AS ZERO
004700       05  CG-TRD-FEE-AMT                     PIC S9(07)V99.
004800       05  FILLER                             PIC X(18).
